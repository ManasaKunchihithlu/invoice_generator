000100       IDENTIFICATION DIVISION.                                          
000200       PROGRAM-ID.    RUNLOG.                                            
000300       AUTHOR.        K A LUNDQVIST.                                     
000400       INSTALLATION.  PBS - PRINT AND INVOICE BUREAU.                    
000500       DATE-WRITTEN.  1988-06-02.                                        
000600       DATE-COMPILED.                                                    
000700       SECURITY.      UNCLASSIFIED.                                      
000800*                                                                        
000900*****************************************************************        
001000*  RUNLOG                                                                
001100*  Stamps and displays one line of operator-log output for a             
001200*  batch run.  Shared by INVOICE-BATCH and BUILD-SAMPLE-DATA             
001300*  so both jobs write progress/summary lines in the same                 
001400*  format, and returns the stamp alone (no message) so a                 
001500*  caller can drop it into a report footer line.                         
001600*                                                                        
001700*  CHANGE LOG                                                            
001800*  DATE       WHO  REQ#    DESCRIPTION                                   
001900*  ---------- ---- ------- ------------------------------------          
002000*  1988-06-02 KAL  --      ORIGINAL VERSION - CONSOLE LOG STAMP          
002100*                          FOR THE NIGHTLY DEBTOR-INVOICE RUNS.          
002200*  1991-02-14 BTK  R-0447  WIDENED WC-MSG-TEXT TO 80 CHARS, WAS          
002300*                          TRUNCATING LONGER PROGRESS LINES.             
002400*  1994-11-03 SJS  R-0612  ADDED WR-MSG-HALVES SPLIT FOR THE             
002500*                          40-COLUMN CONSOLE ON THE NEW PRINTER          
002600*                          ROOM TERMINAL.                                
002700*  1999-01-11 KAL  R-0980  Y2K - SWITCHED FROM ACCEPT FROM DATE          
002800*                          (6-DIGIT YEAR) TO ACCEPT FROM DATE            
002900*                          YYYYMMDD THROUGHOUT.                          
003000*  2023-09-19 KAL  R-4471  REQ 4471 - RETURN THE FORMATTED STAMP         
003100*                          TO THE CALLER (LC-RUN-STAMP) FOR USE          
003200*                          ON THE INVOICE-BATCH FOOTER LINE.             
003300*  2023-11-02 KAL  R-4519  REQ 4519 -- NO FIELD CHANGES HERE,            
003400*                          BUT INVOICE-BATCH AND BUILD-SAMPLE-           
003500*                          DATA WERE RENAMED OFF 'WS-'/'LK-'             
003600*                          ONTO OUR WC-/WN-/W9-/WR-/LC- TYPE             
003700*                          CODES THIS SAME REQUEST; NOTED HERE           
003800*                          SINCE THIS PROGRAM IS CALLED BY               
003900*                          BOTH AND ALREADY USED THE CORRECT             
004000*                          CONVENTION.                                   
004100*****************************************************************        
004200       ENVIRONMENT DIVISION.                                             
004300*-----------------------------------------------------------------       
004400       CONFIGURATION SECTION.                                            
004500       SPECIAL-NAMES.                                                    
004600           C01 IS TOP-OF-FORM.                                           
004700       INPUT-OUTPUT SECTION.                                             
004800       FILE-CONTROL.                                                     
004900*****************************************************************        
005000       DATA DIVISION.                                                    
005100*-----------------------------------------------------------------       
005200       FILE SECTION.                                                     
005300*****************************************************************        
005400       WORKING-STORAGE SECTION.                                          
005500                                                                         
005600*    run date, broken out for the YYYY-MM-DD stamp                       
005700       01  WN-RUN-DATE                 PIC 9(8)  VALUE ZERO.             
005800       01  WR-RUN-DATE-BRK REDEFINES WN-RUN-DATE.                        
005900           05  WN-RUN-YYYY              PIC 9(4).                        
006000           05  WN-RUN-MM                PIC 9(2).                        
006100           05  WN-RUN-DD                PIC 9(2).                        
006200                                                                         
006300*    run time, broken out for the HH:MM:SS stamp                         
006400       01  WN-RUN-TIME                 PIC 9(8)  VALUE ZERO.             
006500       01  WR-RUN-TIME-BRK REDEFINES WN-RUN-TIME.                        
006600           05  WN-RUN-HH                PIC 9(2).                        
006700           05  WN-RUN-MI                PIC 9(2).                        
006800           05  WN-RUN-SS                PIC 9(2).                        
006900           05  WN-RUN-HS                PIC 9(2).                        
007000                                                                         
007100*    the assembled stamp plus the caller's message                       
007200       01  WR-STAMP-TEXT.                                                
007300           05  WN-STAMP-YYYY            PIC 9(4).                        
007400           05  FILLER                   PIC X(1)  VALUE '-'.             
007500           05  WN-STAMP-MM              PIC 9(2).                        
007600           05  FILLER                   PIC X(1)  VALUE '-'.             
007700           05  WN-STAMP-DD              PIC 9(2).                        
007800           05  FILLER                   PIC X(1)  VALUE SPACE.           
007900           05  WN-STAMP-HH              PIC 9(2).                        
008000           05  FILLER                   PIC X(1)  VALUE ':'.             
008100           05  WN-STAMP-MI              PIC 9(2).                        
008200           05  FILLER                   PIC X(1)  VALUE ':'.             
008300           05  WN-STAMP-SS              PIC 9(2).                        
008400                                                                         
008500       01  WC-CONSOLE-LINE              PIC X(80) VALUE SPACE.           
008600                                                                         
008700*    message split for the 40-column console (R-0612)                    
008800       01  WC-MSG-TEXT                  PIC X(80) VALUE SPACE.           
008900       01  WR-MSG-HALVES REDEFINES WC-MSG-TEXT.                          
009000           05  WC-MSG-LEFT              PIC X(40).                       
009100           05  WC-MSG-RIGHT             PIC X(40).                       
009200                                                                         
009300       01  WC-NARROW-CONSOLE-SW         PIC X(1)  VALUE 'N'.             
009400           88  NARROW-CONSOLE                     VALUE 'Y'.             
009500                                                                         
009600       LINKAGE SECTION.                                                  
009700*-----------------------------------------------------------------       
009800       01  LC-LOG-TEXT                  PIC X(80).                       
009900       01  LC-RUN-STAMP                 PIC X(19).                       
010000                                                                         
010100*****************************************************************        
010200       PROCEDURE DIVISION USING LC-LOG-TEXT LC-RUN-STAMP.                
010300       0000-RUNLOG.                                                      
010400                                                                         
010500           PERFORM A0100-GET-RUN-STAMP                                   
010600           PERFORM B0100-WRITE-LOG-LINE                                  
010700                                                                         
010800           EXIT PROGRAM                                                  
010900           .                                                             
011000*****************************************************************        
011100       A0100-GET-RUN-STAMP.                                              
011200                                                                         
011300           ACCEPT WN-RUN-DATE FROM DATE YYYYMMDD                         
011400           ACCEPT WN-RUN-TIME FROM TIME                                  
011500                                                                         
011600           MOVE WN-RUN-YYYY  TO WN-STAMP-YYYY                            
011700           MOVE WN-RUN-MM    TO WN-STAMP-MM                              
011800           MOVE WN-RUN-DD    TO WN-STAMP-DD                              
011900           MOVE WN-RUN-HH    TO WN-STAMP-HH                              
012000           MOVE WN-RUN-MI    TO WN-STAMP-MI                              
012100           MOVE WN-RUN-SS    TO WN-STAMP-SS                              
012200                                                                         
012300           MOVE WR-STAMP-TEXT TO LC-RUN-STAMP                            
012400           .                                                             
012500*****************************************************************        
012600       B0100-WRITE-LOG-LINE.                                             
012700                                                                         
012800           MOVE LC-LOG-TEXT TO WC-MSG-TEXT                               
012900           IF NARROW-CONSOLE                                             
013000               MOVE WR-STAMP-TEXT TO WC-CONSOLE-LINE                     
013100               DISPLAY WC-CONSOLE-LINE                                   
013200               DISPLAY WC-MSG-LEFT                                       
013300               DISPLAY WC-MSG-RIGHT                                      
013400           ELSE                                                          
013500               STRING WR-STAMP-TEXT   DELIMITED BY SIZE                  
013600                      ' '             DELIMITED BY SIZE                  
013700                      LC-LOG-TEXT     DELIMITED BY SIZE                  
013800                      INTO WC-CONSOLE-LINE                               
013900               DISPLAY WC-CONSOLE-LINE                                   
014000           END-IF                                                        
014100           .                                                             
014200*****************************************************************        
