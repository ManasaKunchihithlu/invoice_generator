000100       IDENTIFICATION DIVISION.                                          
000200       PROGRAM-ID.    BUILD-SAMPLE-DATA.                                 
000300       AUTHOR.        K A LUNDQVIST.                                     
000400       INSTALLATION.  PBS - PRINT AND INVOICE BUREAU.                    
000500       DATE-WRITTEN.  1989-04-10.                                        
000600       DATE-COMPILED.                                                    
000700       SECURITY.      UNCLASSIFIED.                                      
000800*                                                                        
000900************************************************************************ 
001000*  BUILD-SAMPLE-DATA                                                     
001100*  One-shot utility that manufactures a 200-invoice test deck on         
001200*  INVOICEIN so the nightly INVOICE-BATCH run (and anybody poking        
001300*  at it from the test region) has something to chew on without          
001400*  waiting on a live extract.  Invoice numbers run INV-001 thru          
001500*  INV-200; customer, address, item, date, tax and discount are          
001600*  picked off fixed candidate lists by cycling a set of simple           
001700*  formulas against the invoice/item sequence numbers -- this is         
001800*  not meant to be statistically random, just varied enough to           
001900*  exercise every code path in the batch program.                        
002000*                                                                        
002100*  CHANGE LOG                                                            
002200*  DATE       WHO  REQ#    DESCRIPTION                                   
002300*  ---------- ---- ------- ------------------------------------          
002400*  1989-04-10 KAL  --      ORIGINAL VERSION -- BUILT THE TEST            
002500*                          DECK FOR THE BG EXTRACT LAYOUT.               
002600*  1992-07-22 BTK  R-0511  ADDED DISCOUNT-PCT CANDIDATES TO              
002700*                          MATCH THE NEW LINE-ITEM DISCOUNT.             
002800*  1996-06-05 SJS  R-0744  RAISED ITEM-PER-INVOICE CEILING FROM          
002900*                          1 TO 3 TO MATCH THE WIDER ITEM TABLE.         
003000*  1999-01-18 KAL  R-0981  Y2K -- SWITCHED THE RUN-DATE ACCEPT           
003100*                          TO THE 8-DIGIT YYYYMMDD FORM.                 
003200*  2023-09-21 KAL  R-4471  REQ 4471 -- RETARGETED THE WHOLE              
003300*                          PROGRAM OFF THE OLD BG DB2 SHADOW             
003400*                          TABLES ONTO THE FLAT INVOICEIN ROW            
003500*                          LAYOUT SHARED WITH INVOICE-BATCH.             
003600*  2023-10-17 KAL  R-4502  REQ 4502 -- DROPPED THE INVENTED              
003700*                          'COPYLIB-' PREFIX FROM THE COPY               
003800*                          STATEMENT BELOW; THE LIBRARIAN KNOWS          
003900*                          THE MEMBER BY ITS BARE NAME.                  
004000*  2023-11-02 KAL  R-4519  REQ 4519 -- RENAMED ALL FIELDS OFF            
004100*                          THE GENERIC 'WS-' PREFIX ONTO THE             
004200*                          SHOP'S WC-/WN-/W9-/WR- TYPE CODES             
004300*                          AND DROPPED THE PREFIX OFF THE                
004400*                          88-LEVEL CONDITION NAMES, SAME AS             
004500*                          INVOICE-BATCH.  ALSO REWORDED THE             
004600*                          Z0100 RUN-LOG BANNER TO LEAD WITH             
004700*                          'SUCCESSFULLY GENERATED 200                   
004800*                          INVOICE(S)'.                                  
004900************************************************************************ 
005000       ENVIRONMENT DIVISION.                                             
005100*----------------------------------------------------------------------- 
005200       CONFIGURATION SECTION.                                            
005300       SPECIAL-NAMES.                                                    
005400           C01 IS TOP-OF-FORM.                                           
005500       INPUT-OUTPUT SECTION.                                             
005600       FILE-CONTROL.                                                     
005700           SELECT SAMPLE-OUT-FILE ASSIGN TO SAMPLEOUT                    
005800               ORGANIZATION IS LINE SEQUENTIAL                           
005900               FILE STATUS IS WC-SAMPOUT-FS.                             
006000************************************************************************ 
006100       DATA DIVISION.                                                    
006200*----------------------------------------------------------------------- 
006300       FILE SECTION.                                                     
006400       FD  SAMPLE-OUT-FILE                                               
006500           LABEL RECORDS ARE STANDARD                                    
006600           RECORD CONTAINS 160 CHARACTERS.                               
006700       COPY INVOICE.                                                     
006800************************************************************************ 
006900       WORKING-STORAGE SECTION.                                          
007000                                                                         
007100*  file status and run switches.  SAMPOUT-OK mirrors the same            
007200*  '00' convention every SELECT in this shop's programs uses;            
007300*  VALID-OUTPUT is what A0200 sets once the OPEN has actually            
007400*  come back clean, so 0000-MAIN never has to look at the raw            
007500*  file status itself.                                                   
007600       01  WC-SAMPOUT-FS              PIC X(02) VALUE SPACE.             
007700           88  SAMPOUT-OK                       VALUE '00'.              
007800       01  WC-VALID-OUTPUT-SW          PIC X(01) VALUE 'N'.              
007900           88  VALID-OUTPUT                      VALUE 'Y'.              
008000                                                                         
008100*  run-date, broken out so a sample date can be backed off it.           
008200*  this is the one piece of real-world data this program                 
008300*  touches -- every other field comes off the candidate lists            
008400*  below or a cycling formula against the invoice sequence.              
008500       01  WN-TODAY-DATE-NUM           PIC 9(08) VALUE ZERO.             
008600       01  WR-TODAY-DATE-BRK REDEFINES WN-TODAY-DATE-NUM.                
008700           05  WN-TODAY-YYYY              PIC 9(04).                     
008800           05  WN-TODAY-MM                PIC 9(02).                     
008900           05  WN-TODAY-DD                PIC 9(02).                     
009000                                                                         
009100*  computed sample date for the invoice being built -- see               
009200*  C0200-PICK-SAMPLE-DATE for how these get backed off                   
009300*  WN-TODAY-DATE-NUM above.                                              
009400       01  WN-CALC-YYYY                PIC 9(04) VALUE ZERO.             
009500       01  W9-CALC-MM-WORK             PIC S9(03) COMP VALUE ZERO.       
009600       01  WN-CALC-MM                  PIC 9(02) VALUE ZERO.             
009700       01  WN-CALC-DD                   PIC 9(02) VALUE ZERO.            
009800       01  WC-CALC-DATE-TEXT           PIC X(10) VALUE SPACE.            
009900                                                                         
010000*  invoice/item loop controls -- all subscripts and counters             
010100*  are binary per shop standard, not zoned decimal.  INVOICE-            
010200*  SEQ also doubles as the cycling key for every candidate               
010300*  table below, so every field picked for a given invoice                
010400*  stays consistent across reruns of this program.                       
010500       01  W9-INVOICE-SEQ              PIC S9(05) COMP VALUE ZERO.       
010600       01  W9-ITEM-SEQ                 PIC S9(03) COMP VALUE ZERO.       
010700       01  W9-ITEM-COUNT-FOR-INV       PIC S9(03) COMP VALUE ZERO.       
010800       01  W9-ROW-COUNT                PIC S9(07) COMP VALUE ZERO.       
010900       01  WN-ROW-COUNT-ED             PIC ZZZZZZ9.                      
011000       01  WN-INVOICE-SEQ-ED           PIC ZZZZ9.                        
011100                                                                         
011200*  table subscripts, also binary.  each is set fresh by its              
011300*  own DIVIDE ... REMAINDER in C0100/D0200 before the table it           
011400*  indexes is referenced, so none of these ever carry a stale            
011500*  value across invoices.                                                
011600       01  W9-CUST-IDX                 PIC S9(03) COMP VALUE ZERO.       
011700       01  W9-ADDR-IDX                 PIC S9(03) COMP VALUE ZERO.       
011800       01  W9-ITEM-IDX                 PIC S9(03) COMP VALUE ZERO.       
011900                                                                         
012000*  built invoice number, e.g. INV-001 -- see C0100-PICK-                 
012100*  INVOICE-FIELDS.                                                       
012200       01  WC-INVOICE-NO-TEXT          PIC X(15) VALUE SPACE.            
012300       01  WN-INVOICE-SEQ-3            PIC 9(03) VALUE ZERO.             
012400                                                                         
012500*  built phone number, e.g. +1-555-1234 -- see C0100-PICK-               
012600*  INVOICE-FIELDS.                                                       
012700       01  WC-PHONE-TEXT               PIC X(18) VALUE SPACE.            
012800       01  W9-PHONE-SUFFIX-NUM         PIC S9(04) COMP VALUE ZERO.       
012900       01  WN-PHONE-SUFFIX-ED          PIC 9(04) VALUE ZERO.             
013000                                                                         
013100*  picked item name/qty/price for the row being written -- see           
013200*  D0200-PICK-ITEM-FIELDS.  price is built as whole cents                
013300*  first and only converted to dollars-and-cents at the end so           
013400*  the arithmetic never loses a fraction of a cent along the             
013500*  way.                                                                  
013600       01  WC-PICK-ITEM-NAME           PIC X(30) VALUE SPACE.            
013700       01  W9-PICK-QTY-NUM             PIC S9(05)V99 COMP-3 VALUE ZERO.  
013800       01  W9-PICK-PRICE-CENTS         PIC S9(07) COMP VALUE ZERO.       
013900       01  W9-PICK-PRICE-NUM           PIC S9(05)V99 COMP-3 VALUE ZERO.  
014000                                                                         
014100*  picked tax/discount percent for the invoice -- see C0100-             
014200*  PICK-INVOICE-FIELDS.                                                  
014300       01  WN-PICK-TAX-PCT             PIC 99V9 VALUE ZERO.              
014400       01  WN-PICK-DISCOUNT-PCT        PIC 99V9 VALUE ZERO.              
014500                                                                         
014600*  remainder work fields for the DIVIDE ... REMAINDER forms              
014700*  used throughout this program to cycle a candidate-list                
014800*  subscript or manufacture a varying quantity/price off the             
014900*  invoice and item sequence numbers.                                    
015000       01  W9-MOD-RESULT               PIC S9(05) COMP VALUE ZERO.       
015100       01  W9-MOD-REMAINDER            PIC S9(05) COMP VALUE ZERO.       
015200                                                                         
015300       01  WC-RUN-STAMP                PIC X(19) VALUE SPACE.            
015400       01  WC-LOG-TEXT                 PIC X(80) VALUE SPACE.            
015500                                                                         
015600************************************************************************ 
015700*  candidate customer-name list -- loaded as 25 distinct 05-             
015800*  level VALUE fields, then redefined as an indexed table so             
015900*  the cycling formula in C0100 can pick one by subscript.               
016000*  1989-04-02 KAL -- first cut shipped with 10 names; R-0511             
016100*  (1992-07-09) grew the list to 25 so the deck could spread             
016200*  200 invoices across more than 20 repeat customers before a            
016300*  name cycled back around.                                              
016400       01  WR-CUST-NAME-INIT.                                            
016500           05  WC-CN-01                PIC X(25) VALUE                   
016600               'JOHN SMITH'.                                             
016700           05  WC-CN-02                PIC X(25) VALUE                   
016800               'MARY JOHNSON'.                                           
016900           05  WC-CN-03                PIC X(25) VALUE                   
017000               'ROBERT WILLIAMS'.                                        
017100           05  WC-CN-04                PIC X(25) VALUE                   
017200               'PATRICIA BROWN'.                                         
017300           05  WC-CN-05                PIC X(25) VALUE                   
017400               'MICHAEL JONES'.                                          
017500           05  WC-CN-06                PIC X(25) VALUE                   
017600               'LINDA GARCIA'.                                           
017700           05  WC-CN-07                PIC X(25) VALUE                   
017800               'WILLIAM MILLER'.                                         
017900           05  WC-CN-08                PIC X(25) VALUE                   
018000               'ELIZABETH DAVIS'.                                        
018100           05  WC-CN-09                PIC X(25) VALUE                   
018200               'DAVID RODRIGUEZ'.                                        
018300           05  WC-CN-10                PIC X(25) VALUE                   
018400               'BARBARA MARTINEZ'.                                       
018500           05  WC-CN-11                PIC X(25) VALUE                   
018600               'RICHARD HERNANDEZ'.                                      
018700           05  WC-CN-12                PIC X(25) VALUE                   
018800               'SUSAN LOPEZ'.                                            
018900           05  WC-CN-13                PIC X(25) VALUE                   
019000               'JOSEPH GONZALEZ'.                                        
019100           05  WC-CN-14                PIC X(25) VALUE                   
019200               'JESSICA WILSON'.                                         
019300           05  WC-CN-15                PIC X(25) VALUE                   
019400               'THOMAS ANDERSON'.                                        
019500           05  WC-CN-16                PIC X(25) VALUE                   
019600               'SARAH THOMAS'.                                           
019700           05  WC-CN-17                PIC X(25) VALUE                   
019800               'CHARLES TAYLOR'.                                         
019900           05  WC-CN-18                PIC X(25) VALUE                   
020000               'KAREN MOORE'.                                            
020100           05  WC-CN-19                PIC X(25) VALUE                   
020200               'CHRISTOPHER JACKSON'.                                    
020300           05  WC-CN-20                PIC X(25) VALUE                   
020400               'NANCY MARTIN'.                                           
020500           05  WC-CN-21                PIC X(25) VALUE                   
020600               'DANIEL LEE'.                                             
020700           05  WC-CN-22                PIC X(25) VALUE                   
020800               'LISA PEREZ'.                                             
020900           05  WC-CN-23                PIC X(25) VALUE                   
021000               'PAUL THOMPSON'.                                          
021100           05  WC-CN-24                PIC X(25) VALUE                   
021200               'BETTY WHITE'.                                            
021300           05  WC-CN-25                PIC X(25) VALUE                   
021400               'MARK HARRIS'.                                            
021500       01  WR-CUST-NAME-TABLE REDEFINES WR-CUST-NAME-INIT.               
021600           05  WC-CN-ENTRY PIC X(25)                                     
021700               OCCURS 25 TIMES INDEXED BY W9-CN-IDX.                     
021800                                                                         
021900*  candidate address list -- same loading trick, 15 entries              
022000*  1989-04-02 KAL -- 15 candidate addresses, same 'grow with             
022100*  the deck' history as the name list above; kept smaller                
022200*  since the address only has to look plausible, not unique.             
022300       01  WR-ADDR-INIT.                                                 
022400           05  WC-AD-01                PIC X(40) VALUE                   
022500               '100 MAIN ST, SPRINGFIELD'.                               
022600           05  WC-AD-02                PIC X(40) VALUE                   
022700               '200 OAK AVE, RIVERTON'.                                  
022800           05  WC-AD-03                PIC X(40) VALUE                   
022900               '300 ELM ST, FAIRVIEW'.                                   
023000           05  WC-AD-04                PIC X(40) VALUE                   
023100               '400 PINE RD, GREENVILLE'.                                
023200           05  WC-AD-05                PIC X(40) VALUE                   
023300               '500 MAPLE DR, CLINTON'.                                  
023400           05  WC-AD-06                PIC X(40) VALUE                   
023500               '600 CEDAR LN, MADISON'.                                  
023600           05  WC-AD-07                PIC X(40) VALUE                   
023700               '700 BIRCH ST, FRANKLIN'.                                 
023800           05  WC-AD-08                PIC X(40) VALUE                   
023900               '800 WALNUT AVE, GEORGETOWN'.                             
024000           05  WC-AD-09                PIC X(40) VALUE                   
024100               '900 CHESTNUT RD, ARLINGTON'.                             
024200           05  WC-AD-10                PIC X(40) VALUE                   
024300               '1000 SPRUCE DR, CLAYTON'.                                
024400           05  WC-AD-11                PIC X(40) VALUE                   
024500               '1100 ASH LN, SALEM'.                                     
024600           05  WC-AD-12                PIC X(40) VALUE                   
024700               '1200 WILLOW ST, BRISTOL'.                                
024800           05  WC-AD-13                PIC X(40) VALUE                   
024900               '1300 POPLAR AVE, AUBURN'.                                
025000           05  WC-AD-14                PIC X(40) VALUE                   
025100               '1400 SYCAMORE RD, DOVER'.                                
025200           05  WC-AD-15                PIC X(40) VALUE                   
025300               '1500 MAGNOLIA DR, OXFORD'.                               
025400       01  WR-ADDR-TABLE REDEFINES WR-ADDR-INIT.                         
025500           05  WC-AD-ENTRY PIC X(40)                                     
025600               OCCURS 15 TIMES INDEXED BY W9-AD-IDX.                     
025700                                                                         
025800*  candidate catalogue-item list -- same trick again, 40                 
025900*  entries, this one indexed twice (once per item slot)                  
026000*  1996-06-05 SJS R-0744 -- widened from 12 to 40 catalogue              
026100*  items when the multi-item-per-invoice change went in, so              
026200*  two items on one invoice are unlikely to pick the same                
026300*  line.  Names are placeholders only -- there is no live                
026400*  catalogue feed behind this program.                                   
026500       01  WR-ITEM-NAME-INIT.                                            
026600           05  WC-IT-01                PIC X(30) VALUE                   
026700               'WIDGET A'.                                               
026800           05  WC-IT-02                PIC X(30) VALUE                   
026900               'WIDGET B'.                                               
027000           05  WC-IT-03                PIC X(30) VALUE                   
027100               'GADGET A'.                                               
027200           05  WC-IT-04                PIC X(30) VALUE                   
027300               'GADGET B'.                                               
027400           05  WC-IT-05                PIC X(30) VALUE                   
027500               'GIZMO A'.                                                
027600           05  WC-IT-06                PIC X(30) VALUE                   
027700               'GIZMO B'.                                                
027800           05  WC-IT-07                PIC X(30) VALUE                   
027900               'BRACKET SMALL'.                                          
028000           05  WC-IT-08                PIC X(30) VALUE                   
028100               'BRACKET LARGE'.                                          
028200           05  WC-IT-09                PIC X(30) VALUE                   
028300               'FASTENER KIT'.                                           
028400           05  WC-IT-10                PIC X(30) VALUE                   
028500               'CONNECTOR SET'.                                          
028600           05  WC-IT-11                PIC X(30) VALUE                   
028700               'PANEL ASSEMBLY'.                                         
028800           05  WC-IT-12                PIC X(30) VALUE                   
028900               'HOUSING UNIT'.                                           
029000           05  WC-IT-13                PIC X(30) VALUE                   
029100               'COVER PLATE'.                                            
029200           05  WC-IT-14                PIC X(30) VALUE                   
029300               'MOUNTING KIT'.                                           
029400           05  WC-IT-15                PIC X(30) VALUE                   
029500               'SENSOR MODULE'.                                          
029600           05  WC-IT-16                PIC X(30) VALUE                   
029700               'RELAY SWITCH'.                                           
029800           05  WC-IT-17                PIC X(30) VALUE                   
029900               'CONTROL VALVE'.                                          
030000           05  WC-IT-18                PIC X(30) VALUE                   
030100               'FILTER CARTRIDGE'.                                       
030200           05  WC-IT-19                PIC X(30) VALUE                   
030300               'PUMP ASSEMBLY'.                                          
030400           05  WC-IT-20                PIC X(30) VALUE                   
030500               'MOTOR UNIT'.                                             
030600           05  WC-IT-21                PIC X(30) VALUE                   
030700               'DRIVE BELT'.                                             
030800           05  WC-IT-22                PIC X(30) VALUE                   
030900               'GEAR SET'.                                               
031000           05  WC-IT-23                PIC X(30) VALUE                   
031100               'BEARING KIT'.                                            
031200           05  WC-IT-24                PIC X(30) VALUE                   
031300               'SEAL ASSEMBLY'.                                          
031400           05  WC-IT-25                PIC X(30) VALUE                   
031500               'HOSE ASSEMBLY'.                                          
031600           05  WC-IT-26                PIC X(30) VALUE                   
031700               'WIRING HARNESS'.                                         
031800           05  WC-IT-27                PIC X(30) VALUE                   
031900               'CIRCUIT BOARD'.                                          
032000           05  WC-IT-28                PIC X(30) VALUE                   
032100               'POWER SUPPLY'.                                           
032200           05  WC-IT-29                PIC X(30) VALUE                   
032300               'TERMINAL BLOCK'.                                         
032400           05  WC-IT-30                PIC X(30) VALUE                   
032500               'JUNCTION BOX'.                                           
032600           05  WC-IT-31                PIC X(30) VALUE                   
032700               'CABLE ASSEMBLY'.                                         
032800           05  WC-IT-32                PIC X(30) VALUE                   
032900               'ADAPTER PLATE'.                                          
033000           05  WC-IT-33                PIC X(30) VALUE                   
033100               'SUPPORT BRACKET'.                                        
033200           05  WC-IT-34                PIC X(30) VALUE                   
033300               'CLAMP ASSEMBLY'.                                         
033400           05  WC-IT-35                PIC X(30) VALUE                   
033500               'SPACER KIT'.                                             
033600           05  WC-IT-36                PIC X(30) VALUE                   
033700               'WASHER SET'.                                             
033800           05  WC-IT-37                PIC X(30) VALUE                   
033900               'BOLT ASSORTMENT'.                                        
034000           05  WC-IT-38                PIC X(30) VALUE                   
034100               'NUT ASSORTMENT'.                                         
034200           05  WC-IT-39                PIC X(30) VALUE                   
034300               'SCREW KIT'.                                              
034400           05  WC-IT-40                PIC X(30) VALUE                   
034500               'RIVET KIT'.                                              
034600       01  WR-ITEM-NAME-TABLE REDEFINES WR-ITEM-NAME-INIT.               
034700           05  WC-IT-ENTRY PIC X(30)                                     
034800               OCCURS 40 TIMES INDEXED BY W9-IT-IDX.                     
034900                                                                         
035000       COPY Z0900-ERROR-WKSTG.                                           
035100************************************************************************ 
035200       PROCEDURE DIVISION.                                               
035300       0000-MAIN-BUILD-SAMPLE-DATA.                                      
035400                                                                         
035500           PERFORM A0100-INIT                                            
035600           PERFORM A0200-OPEN-SAMPLE-FILE                                
035700           IF VALID-OUTPUT                                               
035800               PERFORM B0100-BUILD-ALL-INVOICES                          
035900               PERFORM Z0100-EXIT-APPLICATION                            
036000           ELSE                                                          
036100               PERFORM Z0900-ABEND-CANNOT-OPEN                           
036200           END-IF                                                        
036300                                                                         
036400           GOBACK                                                        
036500           .                                                             
036600************************************************************************ 
036700       A0100-INIT.                                                       
036800*  Captures today's run date (the basis for C0200's backdated            
036900*  sample invoice dates) and zeroes the row/invoice counters             
037000*  before the first invoice is built.                                    
037100                                                                         
037200           ACCEPT WN-TODAY-DATE-NUM FROM DATE YYYYMMDD                   
037300           MOVE ZERO TO W9-ROW-COUNT                                     
037400           MOVE ZERO TO W9-INVOICE-SEQ                                   
037500           .                                                             
037600************************************************************************ 
037700       A0200-OPEN-SAMPLE-FILE.                                           
037800*  Opens SAMPLEOUT for output.  VALID-OUTPUT only goes TRUE on           
037900*  a clean '00' file status; B0100 never runs if this fails.             
038000                                                                         
038100           OPEN OUTPUT SAMPLE-OUT-FILE                                   
038200           IF SAMPOUT-OK                                                 
038300               SET VALID-OUTPUT TO TRUE                                  
038400           END-IF                                                        
038500           .                                                             
038600************************************************************************ 
038700       B0100-BUILD-ALL-INVOICES.                                         
038800*  Drives the whole deck -- always exactly 200 sample invoices,          
038900*  a fixed count this shop has used for load-testing the print           
039000*  run since the deck was first built.                                   
039100                                                                         
039200           PERFORM B0200-BUILD-ONE-INVOICE THRU B0200-EXIT               
039300               VARYING W9-INVOICE-SEQ FROM 1 BY 1                        
039400               UNTIL W9-INVOICE-SEQ > 200                                
039500                                                                         
039600           CLOSE SAMPLE-OUT-FILE                                         
039700           .                                                             
039800************************************************************************ 
039900       B0200-BUILD-ONE-INVOICE.                                          
040000*  One invoice's worth of work: pick its header fields and item          
040100*  count, then write D0100-WRITE-ONE-ROW once per item so the            
040200*  deck comes out in the same header-row/continuation-row shape          
040300*  INVOICE-BATCH's B0600-GROUP-AND-EMIT expects to read.                 
040400                                                                         
040500           PERFORM C0100-PICK-INVOICE-FIELDS                             
040600           PERFORM C0500-PICK-ITEM-COUNT                                 
040700                                                                         
040800           PERFORM D0100-WRITE-ONE-ROW THRU D0100-EXIT                   
040900               VARYING W9-ITEM-SEQ FROM 1 BY 1                           
041000               UNTIL W9-ITEM-SEQ > W9-ITEM-COUNT-FOR-INV                 
041100                                                                         
041200       B0200-EXIT.                                                       
041300*  fall-through target for the PERFORM ... THRU above; carries           
041400*  no logic of its own.                                                  
041500           EXIT.                                                         
041600************************************************************************ 
041700*  picks the header fields for this invoice -- invoice number,           
041800*  customer name, address, phone, sample date, tax and discount          
041900*  percent -- all off fixed candidate lists by cycling formula.          
042000       C0100-PICK-INVOICE-FIELDS.                                        
042100                                                                         
042200*  INVOICE NUMBER IS JUST 'INV-' PLUS THE 3-DIGIT SEQUENCE --            
042300*  THIS DECK HAS NO REAL CUSTOMER SYSTEM BEHIND IT, SO A                 
042400*  READABLE, PREDICTABLE NUMBER IS ALL THAT'S NEEDED.                    
042500           MOVE W9-INVOICE-SEQ TO WN-INVOICE-SEQ-3                       
042600           STRING 'INV-' DELIMITED BY SIZE                               
042700               WN-INVOICE-SEQ-3 DELIMITED BY SIZE                        
042800               INTO WC-INVOICE-NO-TEXT                                   
042900                                                                         
043000*  CYCLES THROUGH THE 25-ENTRY CUSTOMER-NAME TABLE BY                    
043100*  INVOICE-SEQ MOD 25 SO THE DECK REPEATS CUSTOMERS RATHER               
043200*  THAN NEEDING A 200-ROW NAME LIST.                                     
043300           DIVIDE W9-INVOICE-SEQ BY 25 GIVING W9-MOD-RESULT              
043400               REMAINDER W9-MOD-REMAINDER                                
043500           SET W9-CN-IDX TO W9-MOD-REMAINDER                             
043600           SET W9-CN-IDX UP BY 1                                         
043700                                                                         
043800*  SAME IDEA AGAINST THE 15-ENTRY ADDRESS TABLE.                         
043900           DIVIDE W9-INVOICE-SEQ BY 15 GIVING W9-MOD-RESULT              
044000               REMAINDER W9-MOD-REMAINDER                                
044100           SET W9-AD-IDX TO W9-MOD-REMAINDER                             
044200           SET W9-AD-IDX UP BY 1                                         
044300                                                                         
044400*  MANUFACTURES A 4-DIGIT PHONE SUFFIX IN THE 1000-9999 RANGE            
044500*  SO EVERY SAMPLE CUSTOMER GETS A PLAUSIBLE, DIFFERENT                  
044600*  EXTENSION OFF THE SAME +1-555- EXCHANGE.                              
044700           DIVIDE W9-INVOICE-SEQ BY 9000 GIVING W9-MOD-RESULT            
044800               REMAINDER W9-MOD-REMAINDER                                
044900           ADD 1000 TO W9-MOD-REMAINDER GIVING W9-PHONE-SUFFIX-NUM       
045000           MOVE W9-PHONE-SUFFIX-NUM TO WN-PHONE-SUFFIX-ED                
045100           STRING '+1-555-' DELIMITED BY SIZE                            
045200               WN-PHONE-SUFFIX-ED DELIMITED BY SIZE                      
045300               INTO WC-PHONE-TEXT                                        
045400                                                                         
045500           PERFORM C0200-PICK-SAMPLE-DATE                                
045600                                                                         
045700           DIVIDE W9-INVOICE-SEQ BY 5 GIVING W9-MOD-RESULT               
045800               REMAINDER W9-MOD-REMAINDER                                
045900*  SPREADS THE DISCOUNT ACROSS FIVE FLAT RATES SO C0100-                 
046000*  COMPUTE-TOTALS IN INVOICE-BATCH GETS EXERCISED AGAINST                
046100*  BOTH A ZERO AND A NON-ZERO DISCOUNT PERCENT.                          
046200           EVALUATE W9-MOD-REMAINDER                                     
046300               WHEN 0  MOVE 00.0 TO WN-PICK-DISCOUNT-PCT                 
046400               WHEN 1  MOVE 05.0 TO WN-PICK-DISCOUNT-PCT                 
046500               WHEN 2  MOVE 10.0 TO WN-PICK-DISCOUNT-PCT                 
046600               WHEN 3  MOVE 15.0 TO WN-PICK-DISCOUNT-PCT                 
046700               WHEN OTHER MOVE 20.0 TO WN-PICK-DISCOUNT-PCT              
046800           END-EVALUATE                                                  
046900                                                                         
047000           DIVIDE W9-INVOICE-SEQ BY 5 GIVING W9-MOD-RESULT               
047100               REMAINDER W9-MOD-REMAINDER                                
047200*  TAX RATE FOLLOWS THE SAME FIVE-WAY SPREAD AS THE DISCOUNT             
047300*  ABOVE, KEYED OFF THE SAME MOD-5 REMAINDER -- A GIVEN                  
047400*  INVOICE-SEQ ALWAYS LANDS ON THE SAME TAX BRACKET EVERY                
047500*  TIME THIS PROGRAM RUNS, WHICH MAKES A BAD DECK EASY TO                
047600*  REPRODUCE.                                                            
047700           EVALUATE W9-MOD-REMAINDER                                     
047800               WHEN 0  MOVE 05.0 TO WN-PICK-TAX-PCT                      
047900               WHEN 1  MOVE 06.5 TO WN-PICK-TAX-PCT                      
048000               WHEN 2  MOVE 08.0 TO WN-PICK-TAX-PCT                      
048100               WHEN 3  MOVE 09.5 TO WN-PICK-TAX-PCT                      
048200               WHEN OTHER MOVE 10.0 TO WN-PICK-TAX-PCT                   
048300           END-EVALUATE                                                  
048400           .                                                             
048500************************************************************************ 
048600*  backs the sample date off today's date by 0, 1 or 2 months            
048700*  and a day-in-month of 1-28, so the deck spreads across the            
048800*  last 90 days or so without a full calendar routine.                   
048900       C0200-PICK-SAMPLE-DATE.                                           
049000                                                                         
049100           DIVIDE W9-INVOICE-SEQ BY 3 GIVING W9-MOD-RESULT               
049200               REMAINDER W9-MOD-REMAINDER                                
049300                                                                         
049400*  invoice 1 gets today's month, invoice 2 gets last month,              
049500*  invoice 3 gets two months back, then the cycle repeats --             
049600*  spreads the deck without a real calendar routine.                     
049700           MOVE WN-TODAY-YYYY TO WN-CALC-YYYY                            
049800           COMPUTE W9-CALC-MM-WORK = WN-TODAY-MM - W9-MOD-REMAINDER      
049900                                                                         
050000           IF W9-CALC-MM-WORK < 1                                        
050100               ADD 12 TO W9-CALC-MM-WORK                                 
050200               SUBTRACT 1 FROM WN-CALC-YYYY                              
050300           END-IF                                                        
050400                                                                         
050500           MOVE W9-CALC-MM-WORK TO WN-CALC-MM                            
050600                                                                         
050700*  day-of-month is 1-28 off a separate MOD so every month in             
050800*  the spread gets a legal day regardless of how long that               
050900*  month actually runs.                                                  
051000           DIVIDE W9-INVOICE-SEQ BY 28 GIVING W9-MOD-RESULT              
051100               REMAINDER W9-MOD-REMAINDER                                
051200           ADD 1 TO W9-MOD-REMAINDER GIVING WN-CALC-DD                   
051300                                                                         
051400           STRING WN-CALC-YYYY DELIMITED BY SIZE                         
051500               '-'           DELIMITED BY SIZE                           
051600               WN-CALC-MM    DELIMITED BY SIZE                           
051700               '-'           DELIMITED BY SIZE                           
051800               WN-CALC-DD    DELIMITED BY SIZE                           
051900               INTO WC-CALC-DATE-TEXT                                    
052000           .                                                             
052100************************************************************************ 
052200*  1992-07-22 BTK R-0511 -- item count raised to a 1-3 spread so         
052300*  the deck exercises the multi-item control break.                      
052400       C0500-PICK-ITEM-COUNT.                                            
052500                                                                         
052600*  item count cycles 1, 2, 3, 1, 2, 3 ... across the deck so             
052700*  B0600-GROUP-AND-EMIT in INVOICE-BATCH sees single-item and            
052800*  multi-item invoices in roughly equal numbers.                         
052900           DIVIDE W9-INVOICE-SEQ BY 3 GIVING W9-MOD-RESULT               
053000               REMAINDER W9-MOD-REMAINDER                                
053100           ADD 1 TO W9-MOD-REMAINDER GIVING W9-ITEM-COUNT-FOR-INV        
053200           .                                                             
053300************************************************************************ 
053400*  writes one row of the sample deck.  The first item on an              
053500*  invoice rides on the header row; later items go out as                
053600*  continuation rows with the header fields left blank, same             
053700*  as the live feeder INVOICE-BATCH reads off INVOICEIN.                 
053800       D0100-WRITE-ONE-ROW.                                              
053900*  writes one row of the sample deck.  the first item on an              
054000*  invoice rides on the header row, same as the live BG                  
054100*  extract always did; later items go out as continuation                
054200*  rows with the header fields left blank, exactly the shape             
054300*  B0600-GROUP-AND-EMIT in INVOICE-BATCH expects off INVOICEIN.          
054400                                                                         
054500*  clears the whole row first -- the row layout has trailing             
054600*  FILLER the candidate data never touches, and a continuation           
054700*  row leaves every header column blank on purpose.                      
054800           MOVE SPACE TO INVIN-ROW                                       
054900                                                                         
055000           PERFORM D0200-PICK-ITEM-FIELDS                                
055100                                                                         
055200*  header fields only go out on the invoice's first item --              
055300*  every row after that is a pure continuation row, same as              
055400*  B0600-GROUP-AND-EMIT expects to see coming off a real                 
055500*  extract.                                                              
055600           IF W9-ITEM-SEQ = 1                                            
055700               MOVE WC-INVOICE-NO-TEXT   TO INVIN-INVOICE-NO             
055800               MOVE WC-CN-ENTRY(W9-CN-IDX) TO INVIN-CUSTOMER-NAME        
055900               MOVE WC-AD-ENTRY(W9-AD-IDX) TO INVIN-ADDRESS              
056000               MOVE WC-PHONE-TEXT        TO INVIN-PHONE                  
056100               MOVE WC-CALC-DATE-TEXT    TO INVIN-INVOICE-DATE           
056200               MOVE WN-PICK-TAX-PCT      TO INVIN-TAX-PCT                
056300               MOVE WN-PICK-DISCOUNT-PCT TO INVIN-DISCOUNT-PCT           
056400           END-IF                                                        
056500                                                                         
056600*  the item fields go out on every row, header or                        
056700*  continuation -- that is what actually carries the line                
056800*  item INVOICE-BATCH appends to INVITM-TABLE.                           
056900           MOVE WC-PICK-ITEM-NAME    TO INVIN-ITEM-NAME                  
057000           MOVE W9-PICK-QTY-NUM      TO INVIN-QUANTITY                   
057100           MOVE W9-PICK-PRICE-NUM    TO INVIN-PRICE                      
057200                                                                         
057300           WRITE INVIN-ROW                                               
057400           ADD 1 TO W9-ROW-COUNT                                         
057500                                                                         
057600       D0100-EXIT.                                                       
057700           EXIT.                                                         
057800************************************************************************ 
057900       D0200-PICK-ITEM-FIELDS.                                           
058000*  1996-06-05 SJS R-0744 -- item name/qty/price picked off a             
058100*  formula against both the invoice AND item sequence so two             
058200*  items on the same invoice don't land on the same catalogue            
058300*  line or the same price.  price is built in whole cents,               
058400*  5000-9999, then divided down to dollars-and-cents so the              
058500*  COMPUTE below never has to round a fraction of a cent.                
058600                                                                         
058700           COMPUTE W9-MOD-RESULT =                                       
058800*  item name cycles the 40-entry catalogue table off a blend             
058900*  of the invoice and item sequence so a second or third item            
059000*  on the same invoice never repeats the first.                          
059100               (W9-INVOICE-SEQ * 3) + W9-ITEM-SEQ                        
059200           DIVIDE W9-MOD-RESULT BY 40 GIVING W9-MOD-RESULT               
059300               REMAINDER W9-MOD-REMAINDER                                
059400           SET W9-IT-IDX TO W9-MOD-REMAINDER                             
059500           SET W9-IT-IDX UP BY 1                                         
059600           MOVE WC-IT-ENTRY(W9-IT-IDX) TO WC-PICK-ITEM-NAME              
059700                                                                         
059800           COMPUTE W9-MOD-RESULT =                                       
059900*  quantity spreads 1-50 off a different blend of the two                
060000*  sequence numbers than the item-name pick above, so quantity           
060100*  and item name don't move in lockstep.                                 
060200               (W9-INVOICE-SEQ + W9-ITEM-SEQ) * 3                        
060300           DIVIDE W9-MOD-RESULT BY 50 GIVING W9-MOD-RESULT               
060400               REMAINDER W9-MOD-REMAINDER                                
060500           ADD 1 TO W9-MOD-REMAINDER GIVING W9-PICK-QTY-NUM              
060600                                                                         
060700           COMPUTE W9-MOD-RESULT =                                       
060800*  price is built in whole cents against a large, mostly-prime           
060900*  modulus so the spread looks varied rather than obviously              
061000*  formulaic, then floored to dollars-and-cents by the COMPUTE           
061100*  below -- $50.00 to roughly $4,999.00 before that floor.               
061200               (W9-INVOICE-SEQ * 37) + (W9-ITEM-SEQ * 53)                
061300           DIVIDE W9-MOD-RESULT BY 495001 GIVING W9-MOD-RESULT           
061400               REMAINDER W9-MOD-REMAINDER                                
061500           ADD 5000 TO W9-MOD-REMAINDER GIVING W9-PICK-PRICE-CENTS       
061600           COMPUTE W9-PICK-PRICE-NUM = W9-PICK-PRICE-CENTS / 100         
061700           .                                                             
061800************************************************************************ 
061900       Z0100-EXIT-APPLICATION.                                           
062000*  Run summary to the operator log -- required wording is                
062100*  'Successfully generated n invoice(s)', same banner                    
062200*  INVOICE-BATCH's Z0100 writes, with the row count tacked on            
062300*  after since this run also reports how many feeder rows it             
062400*  left behind for INVOICE-BATCH to pick up.                             
062500                                                                         
062600           MOVE W9-ROW-COUNT   TO WN-ROW-COUNT-ED                        
062700*  the invoice count is always the literal 200 -- this                   
062800*  program only ever builds a fixed-size deck, never a                   
062900*  partial one, so there is no running total to report here.             
063000           MOVE 200            TO WN-INVOICE-SEQ-ED                      
063100           STRING 'SUCCESSFULLY GENERATED ' DELIMITED BY SIZE            
063200               WN-INVOICE-SEQ-ED DELIMITED BY SIZE                       
063300               ' INVOICE(S), ' DELIMITED BY SIZE                         
063400               WN-ROW-COUNT-ED DELIMITED BY SIZE                         
063500               ' ROW(S) WRITTEN TO SAMPLEOUT' DELIMITED BY SIZE          
063600               INTO WC-LOG-TEXT                                          
063700           CALL 'RUNLOG' USING WC-LOG-TEXT WC-RUN-STAMP                  
063800           .                                                             
063900************************************************************************ 
064000       Z0900-ABEND-CANNOT-OPEN.                                          
064100*  SAMPLEOUT wouldn't open in A0200 -- report it through the             
064200*  shop's standard error work area and stop the run rather than          
064300*  build a deck with nowhere to write it.                                
064400                                                                         
064500           MOVE WC-SAMPOUT-FS  TO WC-MSG-FILESTAT                        
064600           MOVE 'SAMPLEOUT'    TO WC-MSG-FILE                            
064700           MOVE 'A0200-OPEN-SAMPLE-FILE'  TO WC-MSG-PARA                 
064800           MOVE 'BUILD-SAMPLE-DATA'       TO WC-MSG-SRCFILE              
064900           DISPLAY WR-PROGRAM-ERROR-MESSAGE                              
065000           MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT                  
065100           CALL 'RUNLOG' USING WC-LOG-TEXT WC-RUN-STAMP                  
065200           MOVE 16 TO RETURN-CODE                                        
065300           STOP RUN                                                      
065400           .                                                             
065500************************************************************************ 
