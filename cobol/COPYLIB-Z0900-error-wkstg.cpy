000100*                                                                        
000200*  Working storage data structure for the shop's standard                
000300*  abend/error paragraph.                                                
000400*  Put this file in the /COPYLIB directory.                              
000500*                                                                        
000600*  Include with: 'COPY Z0900-ERROR-WKSTG.' in WS.                        
000700*                                                                        
000800*  Maintenance:                                                          
000900*  2014-04-15 PB   Original version, built around the DB2                
001000*                  SQLCODE/DSNTIAR message area.                         
001100*  2023-09-18 KAL  REQ 4471 -- INVOICE-BATCH has no database             
001200*                  underneath it, so the message area now                
001300*                  carries a file-status code instead of                 
001400*                  SQLCODE and the DSNTIAR bits are dropped.             
001500*                                                                        
001600       01  WC-LOG-TEXT                PIC X(80)      VALUE SPACE.        
001700       01  W9-SPACE-CNT               PIC S9(4) COMP VALUE ZERO.         
001800       01  WR-ERROR-HANDLER.                                             
001900           05  WR-PROGRAM-ERROR-MESSAGE.                                 
002000               10  FILLER             PIC X(9)  VALUE 'FILE-ST:'.        
002100               10  WC-MSG-FILESTAT    PIC XX    VALUE SPACE.             
002200               10  FILLER             PIC X(1)  VALUE '|'.               
002300               10  WC-MSG-FILE        PIC X(15) VALUE SPACE.             
002400               10  FILLER             PIC X(1)  VALUE '|'.               
002500               10  WC-MSG-PARA        PIC X(30) VALUE SPACE.             
002600               10  FILLER             PIC X(1)  VALUE '|'.               
002700               10  WC-MSG-SRCFILE     PIC X(20) VALUE SPACE.             
