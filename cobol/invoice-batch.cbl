000100      IDENTIFICATION DIVISION.                                           
000200      PROGRAM-ID.    INVOICE-BATCH.                                      
000300      AUTHOR.        K A LUNDQVIST.                                      
000400      INSTALLATION.  PBS - PRINT AND INVOICE BUREAU.                     
000500      DATE-WRITTEN.  1989-03-21.                                         
000600      DATE-COMPILED.                                                     
000700      SECURITY.      UNCLASSIFIED.                                       
000800*                                                                        
000900*****************************************************************        
001000*  INVOICE-BATCH                                                         
001100*  Nightly driver for the debtor-invoice print run.  Reads the           
001200*  INVOICE-IN feeder file built by the billing extract, groups           
001300*  its rows into one invoice per customer (a row with a non-             
001400*  blank invoice number starts the invoice; the rows behind it           
001500*  with no invoice number are its line items), computes the              
001600*  subtotal/discount/tax/total-due block, and prints one invoice         
001700*  per page to INVOICE-DOC-OUT.  Progress and a run summary go           
001800*  to the operator log through RUNLOG.                                   
001900*                                                                        
002000*  The feeder is read twice: once to count how many invoices it          
002100*  holds (for the "n of total" progress line), once to do the            
002200*  real grouping and printing -- the same two-pass shape this            
002300*  shop has used on the BG extract for years.                            
002400*                                                                        
002500*  CHANGE LOG                                                            
002600*  DATE       WHO  REQ#    DESCRIPTION                                   
002700*  ---------- ---- ------- ------------------------------------          
002800*  1989-03-21 KAL  --      ORIGINAL VERSION - DEBTOR INVOICE             
002900*                          PRINT RUN, REPLACES THE MANUAL                
003000*                          TYPED-INVOICE PROCEDURE.                      
003100*  1992-07-09 BTK  R-0511  ADDED LINE-ITEM DISCOUNT PERCENT,             
003200*                          PREVIOUSLY A FLAT AMOUNT ONLY.                
003300*  1996-05-30 SJS  R-0744  RAISED MAX LINE ITEMS PER INVOICE             
003400*                          FROM 10 TO 20 (CATALOGUE EXPANSION).          
003500*  1999-01-18 KAL  R-0981  Y2K - DROPPED 6-DIGIT ACCEPT FROM             
003600*                          DATE, NOW USES YYYYMMDD FORM AND THE          
003700*                          4-DIGIT CURINV-DATE-YYYY PICTURE.             
003800*  2023-09-20 KAL  R-4471  REQ 4471 - RE-PLATFORMED OFF THE BG           
003900*                          DB2 EXTRACT ONTO THE FLAT INVOICE-IN          
004000*                          FEEDER, ADDED THE TAX/DISCOUNT MATH           
004100*                          AND THE RUNLOG PROGRESS/SUMMARY LINES.        
004200*  2023-10-03 KAL  R-4488  REQ 4488 - A BLANK TAX-PCT OR                 
004300*                          DISCOUNT-PCT COLUMN WAS MOVING SPACE          
004400*                          INTO THE NUMERIC CURINV FIELDS AND            
004500*                          BLOWING UP THE COMPUTE IN C0100.              
004600*                          BOTH NOW DEFAULT TO ZERO THE SAME WAY         
004700*                          A BLANK INVOICE DATE DEFAULTS TO THE          
004800*                          RUN DATE.  ALSO FIXED THE DEFAULT             
004900*                          COMPANY ADDRESS CONSTANT, WHICH HAD           
005000*                          'STREET' ABBREVIATED TO 'ST'.                 
005100*  2023-10-17 KAL  R-4502  REQ 4502 - CURINV-DATE-BRK'S HYPHEN           
005200*                          SEPARATORS WERE NEVER GIVEN A VALUE,          
005300*                          SO A DEFAULTED RUN-DATE PRINTED WITH          
005400*                          GARBAGE IN BYTES 5 AND 8 INSTEAD OF           
005500*                          '-'.  B1200 NOW FILLS THOSE TWO BYTES         
005600*                          BY REFERENCE MODIFICATION, THE SAME           
005700*                          WAY 110-PAYMENT-POST ALWAYS HAS ON            
005800*                          THE BG SIDE.  ALSO DROPPED THE                
005900*                          INVENTED 'COPYLIB-' PREFIX FROM OUR           
006000*                          COPY STATEMENTS -- THE LIBRARIAN              
006100*                          KNOWS THE MEMBERS BY THEIR BARE               
006200*                          NAMES, SAME AS EVERY OTHER PROGRAM            
006300*                          ON THIS SYSTEM.                               
006400*  2023-11-02 KAL  R-4519  REQ 4519 -- WORKING STORAGE HAD               
006500*                          DRIFTED ONTO A GENERIC 'WS-' /                
006600*                          'LK-' PREFIX THAT ISN'T HOW THIS              
006700*                          SHOP NAMES A FIELD.  RENAMED EVERY            
006800*                          FIELD BACK TO THE WC-/WN-/W9-/WR-             
006900*                          TYPE CODES (LC- IN LINKAGE) AND               
007000*                          DROPPED THE PREFIX OFF THE 88-LEVEL           
007100*                          CONDITION NAMES, MATCHING READBG              
007200*                          AND SUBMIT-INVOICES.  ALSO CHANGED            
007300*                          THE Z0100 RUN-LOG BANNER TO READ              
007400*                          'SUCCESSFULLY GENERATED n                     
007500*                          INVOICE(S)' PER THE JOB SETUP                 
007600*                          SHEET FOR THIS RUN.                           
007700*****************************************************************        
007800       ENVIRONMENT DIVISION.                                             
007900*-----------------------------------------------------------------       
008000       CONFIGURATION SECTION.                                            
008100       SPECIAL-NAMES.                                                    
008200           C01 IS TOP-OF-FORM.                                           
008300       INPUT-OUTPUT SECTION.                                             
008400       FILE-CONTROL.                                                     
008500           SELECT INVOICE-IN-FILE  ASSIGN TO INVOICEIN                   
008600*  * INVOICEIN IS THE FLAT FEEDER BUILT BY THE BILLING EXTRACT --        
008700*  * ONE ROW PER HEADER OR LINE ITEM, GROUPED BY A BLANK/NON-            
008800*  * BLANK INVOICE NUMBER (SEE INVOICE.CPY).                             
008900               ORGANIZATION  IS LINE SEQUENTIAL                          
009000               FILE STATUS   IS WC-INVIN-FS.                             
009100           SELECT INVOICE-DOC-FILE ASSIGN TO INVOICEDOC                  
009200*  * INVOICEDOC IS THE PRINTED INVOICE OUTPUT, ONE INVOICE PER           
009300*  * PAGE, C01 IS THE CARRIAGE-CONTROL CHANNEL FOR THE PAGE EJECT.       
009400               ORGANIZATION  IS LINE SEQUENTIAL                          
009500               FILE STATUS   IS WC-INVDOC-FS.                            
009600*****************************************************************        
009700       DATA DIVISION.                                                    
009800*-----------------------------------------------------------------       
009900       FILE SECTION.                                                     
010000       FD  INVOICE-IN-FILE.                                              
010100*  * RECORD LAYOUT IS THE SHOP'S INVOICE COPYBOOK -- SAME ONE            
010200*  * SAMPLE-DATA-BUILDER WRITES, SO A TEST FEEDER NEEDS NO               
010300*  * SPECIAL HANDLING HERE.                                              
010400           COPY INVOICE.                                                 
010500       FD  INVOICE-DOC-FILE.                                             
010600*  * PLAIN 132-COLUMN PRINT LINE -- THE ACTUAL COLUMN LAYOUT IS          
010700*  * BUILT UP IN WORKING-STORAGE (WC-PRINT-LINE AND ITS                  
010800*  * REDEFINITIONS) AND MOVED HERE JUST BEFORE EACH WRITE.               
010900       01  PRINT-LINE                   PIC X(132).                      
011000*****************************************************************        
011100       WORKING-STORAGE SECTION.                                          
011200*    file status and run switches.  INVIN-OK/VALID-INPUT follow          
011300*    the same '00'-file-status convention every SELECT in this           
011400*    shop's programs uses.  INVOICE-IN-PROGRESS tracks whether           
011500*    B0600 currently has a header row open, so B0500 knows at            
011600*    EOF whether there is one last invoice still waiting to be           
011700*    emitted.                                                            
011800       01  WC-INVIN-FS                  PIC X(02) VALUE SPACE.           
011900           88  INVIN-OK                        VALUE '00'.               
012000       01  WC-INVDOC-FS                 PIC X(02) VALUE SPACE.           
012100       01  WC-EOF-SW                    PIC X(01) VALUE 'N'.             
012200           88  EOF                             VALUE 'Y'.                
012300       01  WC-VALID-INPUT-SW            PIC X(01) VALUE 'N'.             
012400           88  VALID-INPUT                     VALUE 'Y'.                
012500       01  WC-INVOICE-IN-PROGRESS-SW    PIC X(01) VALUE 'N'.             
012600           88  INVOICE-IN-PROGRESS              VALUE 'Y'.               
012700*                                                                        
012800*    counters (all COMP per shop standard).  TOTAL-COUNT comes           
012900*    off the first pass over the feeder; COUNT is the running            
013000*    tally on the second, real pass, and is what prints in the           
013100*    'i of n' progress line logged for every invoice.                    
013200       01  W9-INVOICE-TOTAL-COUNT       PIC S9(05) COMP VALUE ZERO.      
013300       01  W9-INVOICE-COUNT             PIC S9(05) COMP VALUE ZERO.      
013400       01  WN-INVOICE-COUNT-ED          PIC ZZZZ9.                       
013500       01  WN-INVOICE-TOTAL-COUNT-ED    PIC ZZZZ9.                       
013600*                                                                        
013700*    today's date, for invoice rows whose date came in blank --          
013800*    see B1200-START-NEW-INVOICE.  captured once in A0100 rather         
013900*    than re-ACCEPTed per invoice, since the whole run happens           
014000*    within the same calendar day.                                       
014100       01  WN-TODAY-DATE-NUM            PIC 9(08) VALUE ZERO.            
014200       01  WR-TODAY-DATE-BRK REDEFINES WN-TODAY-DATE-NUM.                
014300           05  WN-TODAY-YYYY             PIC 9(04).                      
014400           05  WN-TODAY-MM               PIC 9(02).                      
014500           05  WN-TODAY-DD               PIC 9(02).                      
014600*                                                                        
014700*    run-stamp returned by RUNLOG, reused on the footer line of          
014800*    every invoice printed this run -- one stamp for the whole           
014900*    job, not one per invoice, so every page agrees on when the          
015000*    run happened.                                                       
015100       01  WC-RUN-STAMP                 PIC X(19) VALUE SPACE.           
015200       01  WC-LOG-TEXT                  PIC X(80) VALUE SPACE.           
015300*                                                                        
015400*    the print line, and two alternate views of it used to               
015500*    lay out the item-detail and totals lines in columns                 
015600       01  WC-PRINT-LINE                PIC X(132) VALUE SPACE.          
015700       01  WR-PRINT-ITEM-LINE REDEFINES WC-PRINT-LINE.                   
015800           05  WC-PI-ITEM-NAME           PIC X(30).                      
015900           05  FILLER                    PIC X(02).                      
016000           05  WN-PI-QTY-ED              PIC ZZZZ9.99.                   
016100           05  FILLER                    PIC X(02).                      
016200           05  WN-PI-PRICE-ED            PIC $Z,ZZZ,ZZ9.99.              
016300           05  FILLER                    PIC X(02).                      
016400           05  WN-PI-TOTAL-ED            PIC $Z,ZZZ,ZZ9.99.              
016500           05  FILLER                    PIC X(62).                      
016600       01  WR-PRINT-TOTAL-LINE REDEFINES WC-PRINT-LINE.                  
016700           05  WC-PT-LABEL               PIC X(30).                      
016800           05  WN-PT-AMOUNT-ED           PIC $Z,ZZZ,ZZ9.99-.             
016900           05  FILLER                    PIC X(88).                      
017000*                                                                        
017100*    small work fields used while building totals lines                  
017200       01  WN-PCT-ED                    PIC Z9.9.                        
017300       01  W9-DISC-AMT-NEG               PIC S9(09)V99 COMP-3 VALUE ZERO.
017400       01  WC-RULE-LINE                 PIC X(40) VALUE ALL '-'.         
017500*                                                                        
017600*    company letterhead constants -- these are this run's                
017700*    defaults, not reloaded from anywhere outside the program            
017800       01  WR-COMPANY-CONSTANTS.                                         
017900           05  WC-COMPANY-NAME           PIC X(30)                       
018000                                          VALUE 'YOUR COMPANY NAME'.     
018100           05  WC-COMPANY-ADDRESS        PIC X(45)                       
018200               VALUE '123 BUSINESS STREET, CITY, STATE 12345'.           
018300           05  WC-COMPANY-PHONE          PIC X(20)                       
018400                                          VALUE '+1 (555) 123-4567'.     
018500           05  WC-COMPANY-EMAIL          PIC X(30)                       
018600                                          VALUE 'INFO@YOURCOMPANY.COM'.  
018700           05  WC-THANK-YOU-NOTE         PIC X(40)                       
018800                                  VALUE 'THANK YOU FOR YOUR BUSINESS!'.  
018900           05  FILLER                    PIC X(05).                      
019000*                                                                        
019100       COPY CUSTOMER.                                                    
019200       COPY ITEM.                                                        
019300       COPY Z0900-ERROR-WKSTG.                                           
019400*****************************************************************        
019500       PROCEDURE DIVISION.                                               
019600       0000-MAIN-INVOICE-BATCH.                                          
019700*                                                                        
019800           PERFORM A0100-INIT                                            
019900           IF VALID-INPUT                                                
020000               PERFORM B0100-COUNT-INVOICES                              
020100               PERFORM B0500-PROCESS-INVOICES                            
020200               PERFORM Z0100-EXIT-APPLICATION                            
020300           ELSE                                                          
020400               PERFORM Z0900-ABEND-MISSING-FILE                          
020500           END-IF                                                        
020600*                                                                        
020700           GOBACK                                                        
020800           .                                                             
020900*****************************************************************        
021000       A0100-INIT.                                                       
021100*  Prime the run: capture today's date (broken into YYYY/MM/DD           
021200*  in WN-TODAY-xxx) so B1200 has something to drop into a                
021300*  header row whose INVOICE-DATE column came in blank, zero              
021400*  both invoice counters, and make sure the EOF switch starts            
021500*  'N' before the counting pass below reads its first row.               
021600           ACCEPT WN-TODAY-DATE-NUM FROM DATE YYYYMMDD                   
021700           MOVE ZERO TO W9-INVOICE-TOTAL-COUNT                           
021800           MOVE ZERO TO W9-INVOICE-COUNT                                 
021900           MOVE 'N' TO WC-EOF-SW                                         
022000           PERFORM A0200-OPEN-INPUT-FOR-COUNT                            
022100           .                                                             
022200*****************************************************************        
022300       A0200-OPEN-INPUT-FOR-COUNT.                                       
022400*  First of two OPENs against INVOICE-IN-FILE -- this one is             
022500*  for the counting pass (B0100) that tells the operator how             
022600*  many invoices to expect before a single row is processed.             
022700*  VALID-INPUT only goes TRUE on a clean '00' file status; the           
022800*  real processing pass never starts if this one can't open.             
022900           OPEN INPUT INVOICE-IN-FILE                                    
023000           IF INVIN-OK                                                   
023100               SET VALID-INPUT TO TRUE                                   
023200           END-IF                                                        
023300           .                                                             
023400*****************************************************************        
023500       B0100-COUNT-INVOICES.                                             
023600*  Pass 1 of 2.  Reads the whole file once just to total the             
023700*  header rows (a blank-INVOICE-NO row never counts), then               
023800*  closes it so B0500 gets a fresh read cursor for the real              
023900*  control-break pass.  Tells the operator up front how many             
024000*  invoices this run should produce; that count also feeds               
024100*  the 'i/n' progress line each invoice logs on the real pass.           
024200           PERFORM B1100-READ-INVOICE-ROW                                
024300           PERFORM B0150-COUNT-ONE-ROW UNTIL EOF                         
024400           CLOSE INVOICE-IN-FILE                                         
024500           MOVE 'N' TO WC-EOF-SW                                         
024600*                                                                        
024700           MOVE W9-INVOICE-TOTAL-COUNT TO WN-INVOICE-TOTAL-COUNT-ED      
024800           STRING 'NUMBER OF INVOICES FOUND: ' DELIMITED BY SIZE         
024900                  WN-INVOICE-TOTAL-COUNT-ED    DELIMITED BY SIZE         
025000                  INTO WC-LOG-TEXT                                       
025100           CALL 'RUNLOG' USING WC-LOG-TEXT WC-RUN-STAMP                  
025200           .                                                             
025300*****************************************************************        
025400       B0150-COUNT-ONE-ROW.                                              
025500*  One row of the counting pass -- bump the total only on a              
025600*  header row, then read the next row.                                   
025700           IF INVIN-INVOICE-NO NOT = SPACE                               
025800               ADD 1 TO W9-INVOICE-TOTAL-COUNT                           
025900           END-IF                                                        
026000           PERFORM B1100-READ-INVOICE-ROW                                
026100           .                                                             
026200*****************************************************************        
026300       B1100-READ-INVOICE-ROW.                                           
026400*  Shared READ/AT END paragraph.  Both the counting pass and             
026500*  the real control-break pass call this, so EOF handling                
026600*  only has to be written once.                                          
026700           READ INVOICE-IN-FILE                                          
026800               AT END                                                    
026900                   SET EOF TO TRUE                                       
027000           END-READ                                                      
027100           .                                                             
027200*****************************************************************        
027300       B0500-PROCESS-INVOICES.                                           
027400*  Pass 2 of 2 -- the real run.  Re-opens INVOICE-IN-FILE at             
027500*  its start (the counting pass above already ran it to EOF),            
027600*  opens the print file, and drives the control-break loop.              
027700*  The last group read never hits its own trailing header row,           
027800*  so whatever invoice is still open when EOF comes gets                 
027900*  emitted here rather than being dropped on the floor.                  
028000           OPEN INPUT  INVOICE-IN-FILE                                   
028100           OPEN OUTPUT INVOICE-DOC-FILE                                  
028200           PERFORM B1100-READ-INVOICE-ROW                                
028300           PERFORM B0600-GROUP-AND-EMIT UNTIL EOF                        
028400*                                                                        
028500           IF INVOICE-IN-PROGRESS                                        
028600               PERFORM B1400-EMIT-CURRENT-INVOICE                        
028700           END-IF                                                        
028800*                                                                        
028900           CLOSE INVOICE-IN-FILE                                         
029000           CLOSE INVOICE-DOC-FILE                                        
029100           .                                                             
029200*****************************************************************        
029300       B0600-GROUP-AND-EMIT.                                             
029400*  The control break.  A non-blank INVOICE-NO closes out                 
029500*  whatever invoice is currently open and starts the next one;           
029600*  a non-blank ITEM-NAME (header row or continuation row, it             
029700*  makes no difference) appends one more line item.  A row               
029800*  can do both -- the first row of an invoice always carries             
029900*  both the header fields and its own first line item.                   
030000           IF INVIN-INVOICE-NO NOT = SPACE                               
030100               IF INVOICE-IN-PROGRESS                                    
030200                   PERFORM B1400-EMIT-CURRENT-INVOICE                    
030300               END-IF                                                    
030400               PERFORM B1200-START-NEW-INVOICE                           
030500           END-IF                                                        
030600*                                                                        
030700           IF INVIN-ITEM-NAME NOT = SPACE                                
030800               PERFORM B1300-APPEND-LINE-ITEM                            
030900           END-IF                                                        
031000*                                                                        
031100           PERFORM B1100-READ-INVOICE-ROW                                
031200           .                                                             
031300*****************************************************************        
031400       B1200-START-NEW-INVOICE.                                          
031500*  Captures the header fields off the control row.  TAX-PCT              
031600*  and DISCOUNT-PCT are allowed to come in blank on the feed             
031700*  (per the input layout's 'zero if absent' rule) so each one            
031800*  is defaulted to ZERO before it can reach a COMPUTE; INVOICE-          
031900*  DATE gets the same blank-check and defaults to today's run            
032000*  date, hyphens filled in by hand since CURINV-DATE-BRK's               
032100*  FILLER separators carry no VALUE of their own.                        
032200           MOVE INVIN-INVOICE-NO      TO CURINV-NUMBER                   
032300           MOVE INVIN-CUSTOMER-NAME   TO CURINV-CUSTOMER-NAME            
032400           MOVE INVIN-ADDRESS         TO CURINV-ADDRESS                  
032500           MOVE INVIN-PHONE           TO CURINV-PHONE                    
032600*  TAX-PCT IS ALLOWED TO COME IN BLANK ON THE FEED --                    
032700*  TREAT A BLANK THE SAME AS AN EXPLICIT ZERO RATHER THAN                
032800*  LET A SPACE REACH A COMPUTE AND ABEND THE RUN.                        
032900           IF INVIN-TAX-PCT = SPACE                                      
033000               MOVE ZERO TO CURINV-TAX-PCT                               
033100           ELSE                                                          
033200               MOVE INVIN-TAX-PCT TO CURINV-TAX-PCT                      
033300           END-IF                                                        
033400*                                                                        
033500*  SAME RULE AS THE TAX PERCENT ABOVE -- BLANK MEANS ZERO,               
033600*  NOT "UNKNOWN".                                                        
033700           IF INVIN-DISCOUNT-PCT = SPACE                                 
033800               MOVE ZERO TO CURINV-DISCOUNT-PCT                          
033900           ELSE                                                          
034000               MOVE INVIN-DISCOUNT-PCT TO CURINV-DISCOUNT-PCT            
034100           END-IF                                                        
034200*                                                                        
034300*  A BLANK DATE ON THE CONTROL ROW DEFAULTS TO TODAY'S RUN               
034400*  DATE.  THE HYPHEN SEPARATORS IN CURINV-DATE-BRK CARRY NO              
034500*  VALUE OF THEIR OWN SO THEY ARE FILLED BY REFERENCE                    
034600*  MODIFICATION BELOW, THE SAME WAY 110-PAYMENT-POST ON THE              
034700*  BG SIDE HAS ALWAYS DONE IT.                                           
034800           IF INVIN-INVOICE-DATE = SPACE                                 
034900               MOVE WN-TODAY-YYYY TO CURINV-DATE-YYYY                    
035000               MOVE WN-TODAY-MM   TO CURINV-DATE-MM                      
035100               MOVE WN-TODAY-DD   TO CURINV-DATE-DD                      
035200               MOVE '-' TO CURINV-DATE (5:1), CURINV-DATE (8:1)          
035300           ELSE                                                          
035400               MOVE INVIN-INVOICE-DATE TO CURINV-DATE                    
035500           END-IF                                                        
035600*                                                                        
035700           MOVE ZERO TO INVITM-COUNT                                     
035800           SET INVOICE-IN-PROGRESS TO TRUE                               
035900           .                                                             
036000*****************************************************************        
036100       B1300-APPEND-LINE-ITEM.                                           
036200*  Adds one line item to INVITM-TABLE.  The table is sized for           
036300*  20 lines, comfortably above the 1-3 items SAMPLE-DATA-                
036400*  BUILDER ever generates; a row past the 20th is simply                 
036500*  dropped rather than abending the run.                                 
036600           IF INVITM-COUNT < 20                                          
036700               ADD 1 TO INVITM-COUNT                                     
036800               SET INVITM-IDX TO INVITM-COUNT                            
036900               MOVE INVIN-ITEM-NAME  TO INVITM-NAME (INVITM-IDX)         
037000               MOVE INVIN-QUANTITY   TO INVITM-QTY  (INVITM-IDX)         
037100               MOVE INVIN-PRICE      TO INVITM-PRICE (INVITM-IDX)        
037200           END-IF                                                        
037300           .                                                             
037400*****************************************************************        
037500       B1400-EMIT-CURRENT-INVOICE.                                       
037600*  Closes out the invoice that B0600 has been building: counts           
037700*  it, computes its totals, logs the 'Generating invoice i/n'            
037800*  progress line the operator watches the run by, prints the             
037900*  document, and drops the in-progress switch so B0500 knows             
038000*  there is nothing left open if EOF comes next.                         
038100           ADD 1 TO W9-INVOICE-COUNT                                     
038200           PERFORM C0100-COMPUTE-TOTALS                                  
038300*                                                                        
038400           MOVE W9-INVOICE-COUNT       TO WN-INVOICE-COUNT-ED            
038500           STRING 'GENERATING INVOICE ' DELIMITED BY SIZE                
038600                  WN-INVOICE-COUNT-ED   DELIMITED BY SIZE                
038700                  '/'                   DELIMITED BY SIZE                
038800                  WN-INVOICE-TOTAL-COUNT-ED DELIMITED BY SIZE            
038900                  ': '                  DELIMITED BY SIZE                
039000                  CURINV-NUMBER         DELIMITED BY SIZE                
039100                  INTO WC-LOG-TEXT                                       
039200           CALL 'RUNLOG' USING WC-LOG-TEXT WC-RUN-STAMP                  
039300*                                                                        
039400           PERFORM D0100-PRINT-INVOICE                                   
039500           MOVE 'N' TO WC-INVOICE-IN-PROGRESS-SW                         
039600           .                                                             
039700*****************************************************************        
039800       C0100-COMPUTE-TOTALS.                                             
039900*  SUBTOTAL is the sum of LINE-TOTAL (QTY * PRICE) over every            
040000*  item on the invoice.  DISCOUNT-AMT comes off the subtotal             
040100*  first, then TAX-AMT is computed on what's left -- tax is              
040200*  charged on the discounted balance, never on the sticker               
040300*  price -- and TOTAL-DUE is that balance plus the tax.                  
040400           MOVE ZERO TO CURINV-SUBTOTAL                                  
040500           PERFORM C0150-SUM-ONE-ITEM THRU C0150-EXIT                    
040600               VARYING INVITM-IDX FROM 1 BY 1                            
040700               UNTIL INVITM-IDX > INVITM-COUNT                           
040800*                                                                        
040900           COMPUTE CURINV-DISCOUNT-AMT ROUNDED =                         
041000               CURINV-SUBTOTAL * CURINV-DISCOUNT-PCT / 100               
041100*                                                                        
041200           SUBTRACT CURINV-DISCOUNT-AMT FROM CURINV-SUBTOTAL             
041300               GIVING CURINV-SUBT-AFTER-DISC                             
041400*                                                                        
041500           COMPUTE CURINV-TAX-AMT ROUNDED =                              
041600               CURINV-SUBT-AFTER-DISC * CURINV-TAX-PCT / 100             
041700*                                                                        
041800*  TOTAL DUE IS THE DISCOUNTED BALANCE PLUS THE TAX JUST                 
041900*  COMPUTED ABOVE.                                                       
042000           ADD CURINV-SUBT-AFTER-DISC CURINV-TAX-AMT                     
042100               GIVING CURINV-TOTAL-DUE                                   
042200           .                                                             
042300*****************************************************************        
042400       C0150-SUM-ONE-ITEM.                                               
042500*  Adds one item's LINE-TOTAL into the running SUBTOTAL.                 
042600           COMPUTE INVITM-LINE-TOTAL (INVITM-IDX) ROUNDED =              
042700               INVITM-QTY (INVITM-IDX) * INVITM-PRICE (INVITM-IDX)       
042800           ADD INVITM-LINE-TOTAL (INVITM-IDX) TO CURINV-SUBTOTAL         
042900           .                                                             
043000       C0150-EXIT.                                                       
043100           EXIT.                                                         
043200*****************************************************************        
043300       D0100-PRINT-INVOICE.                                              
043400*  Drives the whole invoice document, one PERFORM per block,             
043500*  top to bottom.  D0200's WRITE carries the page-eject so               
043600*  every invoice starts on its own page of INVOICE-DOC-FILE.             
043700           PERFORM D0200-PRINT-COMPANY-BLOCK                             
043800           PERFORM D0300-PRINT-TITLE-AND-DETAILS                         
043900           PERFORM D0400-PRINT-BILL-TO-BLOCK                             
044000           PERFORM D0500-PRINT-ITEMS-TABLE                               
044100           PERFORM D0600-PRINT-TOTALS-BLOCK                              
044200           PERFORM D0700-PRINT-FOOTER                                    
044300           .                                                             
044400*****************************************************************        
044500       D0200-PRINT-COMPANY-BLOCK.                                        
044600*  Masthead block -- company name/address/phone/email straight           
044700*  out of WR-COMPANY-CONSTANTS.  AFTER ADVANCING PAGE on the             
044800*  first line is what gives every invoice its own page.                  
044900           MOVE WC-COMPANY-NAME TO WC-PRINT-LINE                         
045000           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING PAGE      
045100*                                                                        
045200           MOVE WC-COMPANY-ADDRESS TO WC-PRINT-LINE                      
045300           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
045400*                                                                        
045500           MOVE SPACE TO WC-PRINT-LINE                                   
045600           STRING 'PHONE: ' DELIMITED BY SIZE                            
045700                  WC-COMPANY-PHONE DELIMITED BY SIZE                     
045800                  INTO WC-PRINT-LINE                                     
045900           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
046000*                                                                        
046100           MOVE SPACE TO WC-PRINT-LINE                                   
046200           STRING 'EMAIL: ' DELIMITED BY SIZE                            
046300                  WC-COMPANY-EMAIL DELIMITED BY SIZE                     
046400                  INTO WC-PRINT-LINE                                     
046500           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
046600           .                                                             
046700*****************************************************************        
046800       D0300-PRINT-TITLE-AND-DETAILS.                                    
046900*  Invoice number and invoice date line.                                 
047000           MOVE 'INVOICE' TO WC-PRINT-LINE                               
047100           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 2         
047200*                                                                        
047300           MOVE SPACE TO WC-PRINT-LINE                                   
047400           STRING 'INVOICE NUMBER: ' DELIMITED BY SIZE                   
047500                  CURINV-NUMBER      DELIMITED BY SIZE                   
047600                  '   DATE: '        DELIMITED BY SIZE                   
047700                  CURINV-DATE        DELIMITED BY SIZE                   
047800                  INTO WC-PRINT-LINE                                     
047900           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
048000           .                                                             
048100*****************************************************************        
048200       D0400-PRINT-BILL-TO-BLOCK.                                        
048300*  Customer name / address / phone, straight off CURINV-HEADER.          
048400           MOVE 'BILL TO:' TO WC-PRINT-LINE                              
048500           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 2         
048600*                                                                        
048700           MOVE CURINV-CUSTOMER-NAME TO WC-PRINT-LINE                    
048800           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
048900*                                                                        
049000           MOVE CURINV-ADDRESS TO WC-PRINT-LINE                          
049100           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
049200*                                                                        
049300           IF CURINV-PHONE NOT = SPACE                                   
049400               MOVE SPACE TO WC-PRINT-LINE                               
049500               STRING 'PHONE: ' DELIMITED BY SIZE                        
049600                      CURINV-PHONE DELIMITED BY SIZE                     
049700                      INTO WC-PRINT-LINE                                 
049800               WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1     
049900           END-IF                                                        
050000           .                                                             
050100*****************************************************************        
050200       D0500-PRINT-ITEMS-TABLE.                                          
050300*  Column headings, then one PERFORM per line item currently             
050400*  in INVITM-TABLE (INVITM-COUNT tells it where to stop).                
050500           MOVE SPACE TO WC-PRINT-LINE                                   
050600           STRING 'ITEM'                         DELIMITED BY SIZE       
050700                  '                         '    DELIMITED BY SIZE       
050800                  'QUANTITY'                     DELIMITED BY SIZE       
050900                  '     '                        DELIMITED BY SIZE       
051000                  'PRICE'                        DELIMITED BY SIZE       
051100                  '          '                    DELIMITED BY SIZE      
051200                  'TOTAL'                        DELIMITED BY SIZE       
051300                  INTO WC-PRINT-LINE                                     
051400           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 2         
051500*                                                                        
051600           PERFORM D0510-PRINT-ONE-ITEM-LINE THRU D0510-EXIT             
051700               VARYING INVITM-IDX FROM 1 BY 1                            
051800               UNTIL INVITM-IDX > INVITM-COUNT                           
051900           .                                                             
052000*****************************************************************        
052100       D0510-PRINT-ONE-ITEM-LINE.                                        
052200*  One item row: name, quantity, unit price, and that item's             
052300*  own LINE-TOTAL, each edited through the WR-PRINT-ITEM-LINE            
052400*  redefinition of the shared print-line area.                           
052500           MOVE SPACE TO WC-PRINT-LINE                                   
052600           MOVE INVITM-NAME       (INVITM-IDX) TO WC-PI-ITEM-NAME        
052700           MOVE INVITM-QTY        (INVITM-IDX) TO WN-PI-QTY-ED           
052800           MOVE INVITM-PRICE      (INVITM-IDX) TO WN-PI-PRICE-ED         
052900           MOVE INVITM-LINE-TOTAL (INVITM-IDX) TO WN-PI-TOTAL-ED         
053000           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
053100           .                                                             
053200       D0510-EXIT.                                                       
053300           EXIT.                                                         
053400*****************************************************************        
053500       D0600-PRINT-TOTALS-BLOCK.                                         
053600*  Subtotal always prints; the discount and tax lines only               
053700*  print when that invoice actually carries a discount or tax            
053800*  percent above zero, so a plain invoice isn't cluttered with           
053900*  '0.0%' lines nobody asked to see.  Total due always prints.           
054000           MOVE SPACE TO WC-PRINT-LINE                                   
054100           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
054200*                                                                        
054300           MOVE SPACE TO WC-PRINT-LINE                                   
054400           MOVE 'SUBTOTAL:' TO WC-PT-LABEL                               
054500           MOVE CURINV-SUBTOTAL TO WN-PT-AMOUNT-ED                       
054600           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
054700*                                                                        
054800*  ONLY PRINT A DISCOUNT LINE WHEN THIS INVOICE ACTUALLY                 
054900*  CARRIES ONE -- NO SENSE CLUTTERING A PLAIN INVOICE WITH               
055000*  A '0.0% DISCOUNT' LINE NOBODY ASKED FOR.                              
055100           IF CURINV-DISCOUNT-PCT > ZERO                                 
055200               MOVE SPACE TO WC-PRINT-LINE                               
055300               MOVE CURINV-DISCOUNT-PCT TO WN-PCT-ED                     
055400               STRING 'DISCOUNT (' DELIMITED BY SIZE                     
055500                      WN-PCT-ED    DELIMITED BY SIZE                     
055600                      '%):'        DELIMITED BY SIZE                     
055700                      INTO WC-PT-LABEL                                   
055800               COMPUTE W9-DISC-AMT-NEG = CURINV-DISCOUNT-AMT * -1        
055900               MOVE W9-DISC-AMT-NEG TO WN-PT-AMOUNT-ED                   
056000               WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1     
056100*                                                                        
056200               MOVE SPACE TO WC-PRINT-LINE                               
056300               MOVE 'SUBTOTAL AFTER DISCOUNT:' TO WC-PT-LABEL            
056400               MOVE CURINV-SUBT-AFTER-DISC TO WN-PT-AMOUNT-ED            
056500               WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1     
056600           END-IF                                                        
056700*                                                                        
056800*  SAME IDEA AS THE DISCOUNT LINE ABOVE -- TAX ONLY PRINTS               
056900*  WHEN THE RATE IS ABOVE ZERO.                                          
057000           IF CURINV-TAX-PCT > ZERO                                      
057100               MOVE SPACE TO WC-PRINT-LINE                               
057200               MOVE CURINV-TAX-PCT TO WN-PCT-ED                          
057300               STRING 'TAX ('  DELIMITED BY SIZE                         
057400                      WN-PCT-ED DELIMITED BY SIZE                        
057500                      '%):'     DELIMITED BY SIZE                        
057600                      INTO WC-PT-LABEL                                   
057700               MOVE CURINV-TAX-AMT TO WN-PT-AMOUNT-ED                    
057800               WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1     
057900           END-IF                                                        
058000*                                                                        
058100           MOVE WC-RULE-LINE TO WC-PRINT-LINE                            
058200           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
058300*                                                                        
058400           MOVE SPACE TO WC-PRINT-LINE                                   
058500           MOVE 'TOTAL AMOUNT DUE:' TO WC-PT-LABEL                       
058600           MOVE CURINV-TOTAL-DUE TO WN-PT-AMOUNT-ED                      
058700           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
058800           .                                                             
058900*****************************************************************        
059000       D0700-PRINT-FOOTER.                                               
059100*  Thank-you note off WR-COMPANY-CONSTANTS plus a run-date/              
059200*  time stamp pulled from RUNLOG, so every invoice carries               
059300*  proof of which run produced it.                                       
059400           MOVE SPACE TO WC-PRINT-LINE                                   
059500           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
059600*                                                                        
059700           MOVE WC-THANK-YOU-NOTE TO WC-PRINT-LINE                       
059800           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
059900*                                                                        
060000           MOVE SPACE TO WC-PRINT-LINE                                   
060100           STRING 'THIS INVOICE WAS GENERATED AUTOMATICALLY ON '         
060200                  DELIMITED BY SIZE                                      
060300                  WC-RUN-STAMP     DELIMITED BY SIZE                     
060400                  INTO WC-PRINT-LINE                                     
060500           WRITE PRINT-LINE FROM WC-PRINT-LINE AFTER ADVANCING 1         
060600           .                                                             
060700*****************************************************************        
060800       Z0100-EXIT-APPLICATION.                                           
060900*  Run summary banner to the operator log -- required wording            
061000*  per the job setup sheet for this run is 'Successfully                 
061100*  generated n invoice(s)'.                                              
061200           MOVE W9-INVOICE-COUNT TO WN-INVOICE-COUNT-ED                  
061300           STRING 'SUCCESSFULLY GENERATED ' DELIMITED BY SIZE            
061400           WN-INVOICE-COUNT-ED DELIMITED BY SIZE                         
061500           ' INVOICE(S)' DELIMITED BY SIZE                               
061600           INTO WC-LOG-TEXT                                              
061700           CALL 'RUNLOG' USING WC-LOG-TEXT WC-RUN-STAMP                  
061800           .                                                             
061900*****************************************************************        
062000       Z0900-ABEND-MISSING-FILE.                                         
062100*  INVOICE-IN-FILE wouldn't open in A0200 -- there is nothing            
062200*  to process, so report it through the shop's standard error            
062300*  work area and stop the run with a non-zero RETURN-CODE                
062400*  rather than let it run empty and look like a clean finish.            
062500           MOVE WC-INVIN-FS TO WC-MSG-FILESTAT                           
062600           MOVE 'INVOICE-IN-FILE'            TO WC-MSG-FILE              
062700           MOVE 'A0200-OPEN-INPUT-FOR-COUNT'  TO WC-MSG-PARA             
062800           MOVE 'INVOICE-BATCH'               TO WC-MSG-SRCFILE          
062900*                                                                        
063000           DISPLAY '*** INVOICEIN MISSING OR UNREADABLE - ABORTED ***'   
063100           DISPLAY WR-PROGRAM-ERROR-MESSAGE                              
063200*                                                                        
063300           MOVE 'INVOICEIN MISSING OR UNREADABLE - RUN ABORTED'          
063400               TO WC-LOG-TEXT                                            
063500           CALL 'RUNLOG' USING WC-LOG-TEXT WC-RUN-STAMP                  
063600*                                                                        
063700           MOVE 16 TO RETURN-CODE                                        
063800           STOP RUN                                                      
063900           .                                                             
