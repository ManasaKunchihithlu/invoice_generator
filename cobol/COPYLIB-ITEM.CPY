000100*************************************************************            
000200*  COPYLIB-ITEM.CPY                                                      
000300*  In-memory line-item table built while grouping the rows               
000400*  of one invoice.  Up to 20 items per invoice; a header row             
000500*  with no item rows behind it leaves INVITM-COUNT at zero               
000600*  and the invoice still prints with all totals zero.                    
000700*-------------------------------------------------------------           
000800*  Maintenance:                                                          
000900*  2014-04-08 PB   Original ITEM table shadow (DB2, one row              
001000*                  per catalogue article).                               
001100*  2023-09-11 KAL  REQ 4471 -- dropped the DB2 DECLARE TABLE             
001200*                  and ARTNO/UNITDESC fields, turned the                 
001300*                  record into an OCCURS table carried in                
001400*                  working storage and added the per-line                
001500*                  total accumulated by INVOICE-BATCH.                   
001600*************************************************************            
001700       01  INVITM-TABLE.                                                 
001800           03  INVITM-COUNT               PIC S9(3) COMP.                
001900           03  FILLER                     PIC X(01).                     
002000           03  INVITM-ENTRY OCCURS 20 TIMES                              
002100                            INDEXED BY INVITM-IDX.                       
002200               05  INVITM-NAME            PIC X(30).                     
002300               05  INVITM-QTY             PIC S9(5)V99 COMP-3.           
002400               05  INVITM-PRICE           PIC S9(5)V99 COMP-3.           
002500               05  INVITM-LINE-TOTAL      PIC S9(9)V99 COMP-3.           
002600               05  FILLER                 PIC X(04).                     
