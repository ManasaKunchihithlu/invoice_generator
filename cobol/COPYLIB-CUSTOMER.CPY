000100*************************************************************            
000200*  COPYLIB-CUSTOMER.CPY                                                  
000300*  Working storage for the invoice currently being built by              
000400*  INVOICE-BATCH: the header fields captured off the control             
000500*  row, and the totals computed once the item table is                   
000600*  complete.  CURINV-DATE-BRK lets the run-date default be               
000700*  dropped straight into the YYYY-MM-DD picture when the                 
000800*  input row carries a blank date.                                       
000900*-------------------------------------------------------------           
001000*  Maintenance:                                                          
001100*  2014-04-11 PB   Original CUSTOMER table shadow (DB2,                  
001200*                  VARCHAR name/address/contact fields).                 
001300*  2023-09-11 KAL  REQ 4471 -- dropped the DB2 DECLARE TABLE             
001400*                  and the VARCHAR LEN/TEXT pairs; record now            
001500*                  holds the bill-to block and running totals            
001600*                  for the invoice INVOICE-BATCH is building.            
001700*  2023-09-14 KAL  Added CURINV-DATE-BRK redefinition for the            
001800*                  blank-date-defaults-to-run-date rule.                 
001900*  2023-10-03 KAL  REQ 4488 -- CURINV-TAX-PCT and CURINV-                
002000*                  DISCOUNT-PCT now default to zero when the             
002100*                  input row leaves them blank, the same way             
002200*                  CURINV-DATE-BRK defaults a blank date.  See           
002300*                  B1200-START-NEW-INVOICE in INVOICE-BATCH.             
002400*************************************************************            
002500       01  CURINV-HEADER.                                                
002600           03  CURINV-NUMBER              PIC X(15).                     
002700           03  CURINV-CUSTOMER-NAME       PIC X(25).                     
002800           03  CURINV-ADDRESS             PIC X(40).                     
002900           03  CURINV-PHONE               PIC X(18).                     
003000           03  CURINV-DATE                PIC X(10).                     
003100           03  CURINV-DATE-BRK REDEFINES CURINV-DATE.                    
003200               05  CURINV-DATE-YYYY       PIC X(04).                     
003300               05  FILLER                 PIC X(01).                     
003400               05  CURINV-DATE-MM         PIC X(02).                     
003500               05  FILLER                 PIC X(01).                     
003600               05  CURINV-DATE-DD         PIC X(02).                     
003700           03  CURINV-TAX-PCT             PIC 99V9.                      
003800           03  CURINV-DISCOUNT-PCT        PIC 99V9.                      
003900           03  FILLER                     PIC X(05).                     
004000                                                                         
004100       01  CURINV-TOTALS.                                                
004200           03  CURINV-SUBTOTAL            PIC S9(9)V99 COMP-3.           
004300           03  CURINV-DISCOUNT-AMT        PIC S9(9)V99 COMP-3.           
004400           03  CURINV-SUBT-AFTER-DISC     PIC S9(9)V99 COMP-3.           
004500           03  CURINV-TAX-AMT             PIC S9(9)V99 COMP-3.           
004600           03  CURINV-TOTAL-DUE           PIC S9(9)V99 COMP-3.           
004700           03  FILLER                     PIC X(05).                     
