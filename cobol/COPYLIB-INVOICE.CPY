000100*************************************************************            
000200*  COPYLIB-INVOICE.CPY                                                   
000300*  Shared layout for one row of the incoming invoice file                
000400*  and for the sample-data file built by BUILD-SAMPLE-DATA.              
000500*  A row with a non-blank INVIN-INVOICE-NO starts a new                  
000600*  invoice (it carries the header fields); a row with a                  
000700*  blank INVIN-INVOICE-NO is a continuation row and carries              
000800*  only the line-item fields.                                            
000900*-------------------------------------------------------------           
001000*  Maintenance:                                                          
001100*  2014-04-02 PB   Original layout for inbound debtor invoice            
001200*                  file (16-byte INVNO, DB2 shadow fields).              
001300*  2023-09-11 KAL  Re-cut for the new invoice-generation run             
001400*                  (REQ 4471) -- dropped the DB2 DECLARE TABLE           
001500*                  shadow, widened INVNO to match the feeder's           
001600*                  15-byte invoice number, added item/tax/               
001700*                  discount fields so one copybook now serves            
001800*                  both the batch reader and the sample-data             
001900*                  builder.                                              
002000*************************************************************            
002100       01  INVIN-ROW.                                                    
002200           03  INVIN-INVOICE-NO           PIC X(15).                     
002300           03  INVIN-CUSTOMER-NAME        PIC X(25).                     
002400           03  INVIN-ADDRESS              PIC X(40).                     
002500           03  INVIN-PHONE                PIC X(18).                     
002600           03  INVIN-INVOICE-DATE         PIC X(10).                     
002700           03  INVIN-ITEM-NAME            PIC X(30).                     
002800           03  INVIN-QUANTITY             PIC 9(05)V99.                  
002900           03  INVIN-PRICE                PIC 9(05)V99.                  
003000           03  INVIN-TAX-PCT              PIC 99V9.                      
003100           03  INVIN-DISCOUNT-PCT         PIC 99V9.                      
003200           03  FILLER                     PIC X(02).                     
